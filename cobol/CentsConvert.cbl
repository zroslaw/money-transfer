000010******************************************************************
000020* This program is the shared edit/conversion routine for money  *
000030* amounts coming off the account and transfer input files.  It  *
000040* is CALLed once per amount by LEDGER-UPDATE, from both the     *
000050* account-load edit and the transfer edit, so the penny-        *
000060* precision rule only has to be coded (and fixed) in one place. *
000070*                                                                *
000080* Used File                                                     *
000090*    - none.  Pure working-storage/linkage subprogram.          *
000100*                                                                *
000110******************************************************************
000120 IDENTIFICATION              DIVISION.
000130*-----------------------------------------------------------------
000140 PROGRAM-ID.                 CENTS-CONVERT.
000150 AUTHOR.                     R. OKONKWO.
000160 INSTALLATION.               DATA PROCESSING - DEPOSIT SYSTEMS.
000170 DATE-WRITTEN.               FEBRUARY 11, 1984.
000180 DATE-COMPILED.
000190 SECURITY.                   UNCLASSIFIED.
000200*-----------------------------------------------------------------
000210* CHANGE LOG
000220*-----------------------------------------------------------------
000230*   1984-02-11  R.OKONKWO    TKT#0091  ORIGINAL - QUANTITY TIMES  CHG0091
000240*                                      PRICE SUBROUTINE REWORKED
000250*                                      AS A GENERAL CENTS-EDIT
000260*                                      AND CONVERSION ROUTINE.
000270*   1985-09-03  R.OKONKWO    TKT#0144  NO LONGER ASSUMES THE      CHG0144
000280*                                      AMOUNT IS POSITIVE - THE
000290*                                      CALLER CHECKS SIGN FIRST
000300*                                      AND PASSES ONLY AMOUNTS
000310*                                      THAT HAVE ALREADY CLEARED
000320*                                      THE SIGN EDIT.
000330*   1991-01-15  D.FENWICK    TKT#0401  ADDED ALPHANUMERIC OVERLAY CHG0401
000340*                                      OF THE PARAMETER AREA FOR
000350*                                      THE DUMP UTILITY.
000360*   1998-11-09  L.VASQUEZ    TKT#0812  Y2K REVIEW - NO DATE       CHG0812
000370*                                      FIELDS IN THIS ROUTINE,
000380*                                      NO CHANGE REQUIRED.
000381*   2002-04-18  L.VASQUEZ    TKT#0901  ADDED OPERATOR TRACE       CHG0901
000382*                                      SWITCH (WS-TRACE-SW) SO
000383*                                      THIS ROUTINE CAN DISPLAY
000384*                                      EACH AMOUNT IT EDITS AND
000385*                                      THE RESULT WHEN TURNED ON
000386*                                      FOR TROUBLESHOOTING A
000387*                                      POSTING DISCREPANCY.
000389*   2007-06-05  M.ABEYTA     TKT#1055  ADDED A 77-LEVEL CALL      CHG1055
000391*                                      COUNTER (WS-TRACE-CALL-
000392*                                      COUNT) SO THE CONSOLE
000393*                                      TRACE SHOWS WHICH CALL OF
000394*                                      THE RUN AN AMOUNT EDIT
000395*                                      FAILED ON WHEN WS-TRACE-SW
000396*                                      IS TURNED ON.
000397*
000400******************************************************************
000410 ENVIRONMENT                 DIVISION.
000420*-----------------------------------------------------------------
000430 CONFIGURATION               SECTION.
000440 SOURCE-COMPUTER.            ASUS X751.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470*
000480******************************************************************
000490 DATA                        DIVISION.
000500*-----------------------------------------------------------------
000510 WORKING-STORAGE             SECTION.
000520*-----------------------------------------------------------------
000530 01  WS-EDIT-WORK-AREA.
000540     05  WS-AMOUNT-QUOTIENT          PIC S9(12) COMP.
000550     05  WS-AMOUNT-REMAINDER         PIC S9(03) COMP.
000560     05  FILLER                      PIC X(02).
000570*
000580 01  WS-DEBUG-SWITCHES.
000590     05  WS-TRACE-SW                 PIC X(01) VALUE "N".
000600         88  WS-TRACE-ON                  VALUE "Y".
000610     05  WS-TRACE-SW-NUM REDEFINES WS-TRACE-SW
000620                                     PIC 9(01).
000630     05  FILLER                      PIC X(01).
000635*
000636* TKT#1055 - TALLIES HOW MANY TIMES THIS ROUTINE HAS BEEN CALLED
000637* THIS RUN, SO THE OPERATOR TRACE CAN IDENTIFY WHICH CALL AN
000638* AMOUNT EDIT FAILED ON.
000639 77  WS-TRACE-CALL-COUNT         PIC S9(04) COMP VALUE ZERO.
000640*-----------------------------------------------------------------
000650 LINKAGE                     SECTION.
000660*-----------------------------------------------------------------
000670 01  LINK-CENTS-PARMS.
000680     05  LS-AMOUNT-V                 PIC S9(09)V999.
000690     05  LS-AMOUNT-RAW REDEFINES LS-AMOUNT-V
000700                                     PIC S9(12).
000710     05  LS-AMOUNT-CENTS             PIC S9(11).
000720     05  LS-CENTS-EDIT-SW            PIC X(01).
000730         88  LS-PRECISION-OK             VALUE "Y".
000740         88  LS-PRECISION-BAD            VALUE "N".
000745     05  FILLER                      PIC X(02).
000750*    DUMP-UTILITY OVERLAY OF THE WHOLE PARAMETER AREA.
000760 01  LINK-CENTS-PARMS-ALPHA REDEFINES LINK-CENTS-PARMS
000770                                     PIC X(26).
000780*
000790******************************************************************
000800 PROCEDURE                   DIVISION    USING LINK-CENTS-PARMS.
000810*-----------------------------------------------------------------
000820* Main procedure - split the raw (thousandths) view of the
000830* amount into a whole-cents quotient and a thousandths
000840* remainder.  A non-zero remainder means the caller supplied
000850* more than two digits after the decimal point, which this
000860* shop's money rule does not allow.
000870*-----------------------------------------------------------------
000880 100-CONVERT-AMOUNT-TO-CENTS.
000885     ADD 1 TO WS-TRACE-CALL-COUNT.
000890     PERFORM 200-SPLIT-RAW-AMOUNT.
000900     PERFORM 200-SET-PRECISION-RESULT.
000905     IF  WS-TRACE-ON
000906         PERFORM 200-DISPLAY-EDIT-TRACE
000907     END-IF.
000910     EXIT    PROGRAM.
000920*
000930*-----------------------------------------------------------------
000940 200-SPLIT-RAW-AMOUNT.
000950     COMPUTE WS-AMOUNT-QUOTIENT  = LS-AMOUNT-RAW / 10.
000960     COMPUTE WS-AMOUNT-REMAINDER = LS-AMOUNT-RAW -
000970                                  (WS-AMOUNT-QUOTIENT * 10).
000980*
000990*-----------------------------------------------------------------
001000* A non-zero remainder is a precision failure; otherwise the
001010* quotient (whole cents) is handed back to the caller and no
001020* rounding of any kind is performed - the value was already
001030* exact to the penny.
001040*-----------------------------------------------------------------
001050 200-SET-PRECISION-RESULT.
001060     IF  WS-AMOUNT-REMAINDER NOT = ZERO
001070         SET LS-PRECISION-BAD TO TRUE
001080         MOVE ZERO TO LS-AMOUNT-CENTS
001090     ELSE
001100         SET LS-PRECISION-OK TO TRUE
001110         COMPUTE LS-AMOUNT-CENTS = WS-AMOUNT-QUOTIENT.
001120*
001130*-----------------------------------------------------------------
001140* TKT#0901 - OPERATOR TRACE.  SET WS-TRACE-SW TO "Y" (VIA A
001150* ONE-TIME WORKING-STORAGE PATCH OR DEBUGGING COPY MEMBER) TO
001160* HAVE THIS ROUTINE ECHO EVERY AMOUNT IT EDITS TO THE CONSOLE
001170* WHILE CHASING A POSTING DISCREPANCY.  LEFT OFF ("N") FOR
001180* NORMAL PRODUCTION RUNS.
001190*-----------------------------------------------------------------
001200 200-DISPLAY-EDIT-TRACE.
001205     DISPLAY "CENTS-CONVERT TRACE - CALL: " WS-TRACE-CALL-COUNT
001207             " RAW: " LS-AMOUNT-RAW
001210             " CENTS: " LS-AMOUNT-CENTS
001220             " EDIT-SW: " LS-CENTS-EDIT-SW.
