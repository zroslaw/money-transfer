000010******************************************************************
000020* This program is to print the Account Balance Report.
000030*
000040* Used File
000050*    - Account Balance Report File : ACCTRPT
000060*
000070* CALLed once by LEDGER-UPDATE after every transfer in the batch
000080* has been posted.  The ledger table handed in is already
000090* sorted into ascending account-number order by the caller.
000100*
000110******************************************************************
000120 IDENTIFICATION              DIVISION.
000130*-----------------------------------------------------------------
000140 PROGRAM-ID.                 BALANCE-REPORT.
000150 AUTHOR.                     D. FENWICK.
000160 INSTALLATION.               DATA PROCESSING - DEPOSIT SYSTEMS.
000170 DATE-WRITTEN.               JANUARY 15, 1991.
000180 DATE-COMPILED.
000190 SECURITY.                   UNCLASSIFIED.
000200*-----------------------------------------------------------------
000210* CHANGE LOG
000220*-----------------------------------------------------------------
000230*   1991-01-15  D.FENWICK    TKT#0401  ORIGINAL - SPLIT OUT OF    CHG0401
000240*                                      LEDGER-UPDATE SO THE
000250*                                      REPORT LAYOUT CAN CHANGE
000260*                                      WITHOUT TOUCHING POSTING
000270*                                      LOGIC.
000280*   1993-07-22  D.FENWICK    TKT#0512  ADDED TOP-OF-FORM SKIP     CHG0512
000290*                                      EVERY 20 DETAIL LINES.
000300*   1998-11-09  L.VASQUEZ    TKT#0812  Y2K - REPORT DATE NOW      CHG0812
000310*                                      CARRIES A 4-DIGIT YEAR.
000320*   2004-03-30  L.VASQUEZ    TKT#0977  ADDED UPSI-0 OPERATOR      CHG0977
000330*                                      SWITCH TO SUPPRESS
000340*                                      ZERO-BALANCE ACCOUNTS ON
000350*                                      REQUEST (MONTH-END RUNS
000360*                                      ONLY - DEFAULT IS OFF).
000365*   2006-08-14  M.ABEYTA     TKT#1014  ACCT-RPT-LINE WAS ONLY     CHG1014
000366*                                      40 BYTES - THE TITLE AND
000367*                                      TRAILER LINES ARE WIDER
000368*                                      AND WERE GETTING CHOPPED
000369*                                      OFF ON THE RIGHT (TOTAL
000370*                                      AMOUNT MOVED FIGURE WAS
000371*                                      GARBLED).  WIDENED THE
000372*                                      OUTPUT RECORD TO 51 BYTES
000373*                                      TO FIT THE TITLE LINE, THE
000374*                                      WIDEST OF THE FOUR.
000375*
000380******************************************************************
000390 ENVIRONMENT                 DIVISION.
000400*-----------------------------------------------------------------
000410 CONFIGURATION               SECTION.
000420 SOURCE-COMPUTER.            ASUS X751.
000430 SPECIAL-NAMES.
000440     C01                     IS TOP-OF-FORM
000450     CLASS STATUS-CODE-CLASS IS "A" "C" "F"
000460     UPSI-0 ON STATUS         IS WS-SUPPRESS-ZERO-BAL.
000470*-----------------------------------------------------------------
000480 INPUT-OUTPUT                SECTION.
000490 FILE-CONTROL.
000500     SELECT  ACCOUNT-RPT-FILE-OUT
000510             ASSIGN TO "ACCTRPT"
000520             ORGANIZATION IS LINE SEQUENTIAL.
000540
000550******************************************************************
000560 DATA                        DIVISION.
000570*-----------------------------------------------------------------
000580 FILE                        SECTION.
000590 FD  ACCOUNT-RPT-FILE-OUT
000600     RECORD CONTAINS 51 CHARACTERS
000610     DATA RECORD IS ACCT-RPT-LINE.
000620 01  ACCT-RPT-LINE                   PIC X(51).
000630
000640*-----------------------------------------------------------------
000650 WORKING-STORAGE             SECTION.
000660*-----------------------------------------------------------------
000670*    THIS RECORD IS FOR GETTING THE NAME OF THE DAY.
000680 01  DAY-RECORD.
000690     05  FILLER              PIC X(09) VALUE "Monday".
000700     05  FILLER              PIC X(09) VALUE "Tuesday".
000710     05  FILLER              PIC X(09) VALUE "Wednesday".
000720     05  FILLER              PIC X(09) VALUE "Thursday".
000730     05  FILLER              PIC X(09) VALUE "Friday".
000740     05  FILLER              PIC X(09) VALUE "Saturday".
000750     05  FILLER              PIC X(09) VALUE "Sunday".
000760 01  DAY-TABLE REDEFINES DAY-RECORD.
000770     05  WEEKDAY             PIC X(09) OCCURS 7 TIMES.
000780*
000790*    TITLE LINE OF THE ACCOUNT BALANCE REPORT.
000800 01  ACCT-RPT-TITLE.
000810     05  FILLER              PIC X(03) VALUE SPACES.
000820     05  FILLER              PIC X(23)
000830         VALUE "ACCOUNT BALANCE REPORT".
000840     05  FILLER              PIC X(05) VALUE " for ".
000850     05  DAY-NAME            PIC X(10).
000860     05  DSP-DATE.
000870         10  DSP-YEAR        PIC 9(04).
000880         10  FILLER          PIC X(01) VALUE "/".
000890         10  DSP-MONTH       PIC 9(02).
000900         10  FILLER          PIC X(01) VALUE "/".
000910         10  DSP-DAY         PIC 9(02).
000920*
000930*    HEADER LINE OF THE ACCOUNT BALANCE REPORT.
000940 01  ACCT-RPT-HEADER.
000950     05  FILLER              PIC X(02) VALUE SPACES.
000960     05  FILLER              PIC X(12) VALUE "ACCOUNT NO.".
000970     05  FILLER              PIC X(10) VALUE SPACES.
000980     05  FILLER              PIC X(14) VALUE "BALANCE".
000990     05  FILLER              PIC X(02) VALUE SPACES.
001000*
001010*    ONE DETAIL LINE PER LEDGER ACCOUNT.
001020 01  ACCT-RPT-DETAIL.
001030     05  FILLER              PIC X(02) VALUE SPACES.
001040     05  RPT-ACCT-NUMBER-O   PIC 9(09).
001050     05  FILLER              PIC X(13) VALUE SPACES.
001060     05  RPT-BALANCE-O       PIC -(8)9.99.
001070     05  FILLER              PIC X(02) VALUE SPACES.
001080*
001090*    TRAILER/SUMMARY LINES - ONE LABEL/COUNT PAIR PER LINE, IN
001100*    THE SAME STYLE AS THE OLD INVENTORY REPORT'S FOOTER.
001110 01  ACCT-RPT-TRAILER.
001120     05  FILLER              PIC X(02) VALUE SPACES.
001130     05  TRAILER-NAME        PIC X(22).
001140     05  TRAILER-COUNT       PIC ZZZ,ZZZ,ZZ9.
001150     05  TRAILER-AMOUNT      PIC -(9)9.99.
001160     05  FILLER              PIC X(02) VALUE SPACES.
001170*
001180 01  SWITCHES-AND-COUNTERS.
001190     05  WS-LINE-COUNT               PIC S9(04) COMP.
001200     05  WS-SUPPRESS-ZERO-BAL        PIC X(01) VALUE "N".
001210         88  SUPPRESS-ZERO-BALANCES       VALUE "Y".
001220     05  FILLER                      PIC X(02).
001230*
001240 01  WS-CURRENT-DATE.
001250     05  CUR-YEAR                    PIC 9(04).
001260     05  CUR-MONTH                   PIC 9(02).
001270     05  CUR-DAY                     PIC 9(02).
001275     05  FILLER                      PIC X(02).
001280 01  DAY-IN                          PIC 9(01).
001290*-----------------------------------------------------------------
001330 LINKAGE                     SECTION.
001340*-----------------------------------------------------------------
001350*    SHARED CONTROL AREA - MUST MATCH LEDGER-UPDATE'S
001360*    WORKING-STORAGE COPY OF LDG-CONTROL-AREA FIELD FOR FIELD.
001370*-----------------------------------------------------------------
001380 01  LDG-CONTROL-AREA.
001390     05  LDG-ENTRY-COUNT             PIC S9(04) COMP.
001400     05  LDG-ACCOUNTS-LOADED         PIC S9(07) COMP.
001410     05  LDG-ACCOUNTS-REJECTED       PIC S9(07) COMP.
001420     05  LDG-TRANSFERS-POSTED        PIC S9(07) COMP.
001430     05  LDG-TRANSFERS-REJECTED      PIC S9(07) COMP.
001440     05  LDG-TOTAL-CENTS-MOVED       PIC S9(15) COMP.
001450*    ALTERNATE 2-DECIMAL VIEW OF THE TOTAL, FOR PRINTING ONLY.
001460     05  LDG-TOTAL-AMOUNT-MOVED REDEFINES LDG-TOTAL-CENTS-MOVED
001470                                     PIC S9(13)V99 COMP.
001480     05  LDG-ENTRY-TABLE OCCURS 2000 TIMES
001490                             INDEXED BY LDG-IDX.
001500         10  LDG-ACCT-NUMBER         PIC 9(09).
001510         10  LDG-BALANCE-CENTS       PIC S9(11).
001520*        ALTERNATE 2-DECIMAL VIEW OF THE BALANCE, FOR PRINTING.
001530         10  LDG-BALANCE-DISPLAY REDEFINES LDG-BALANCE-CENTS
001540                                     PIC S9(09)V99.
001550         10  FILLER                  PIC X(02).
001560     05  FILLER                      PIC X(04).
001570*
001580******************************************************************
001590 PROCEDURE                   DIVISION    USING LDG-CONTROL-AREA.
001600*-----------------------------------------------------------------
001610* Main procedure
001620*-----------------------------------------------------------------
001630 100-PRINT-BALANCE-REPORT.
001640     PERFORM 200-INITIATE-BALANCE-REPORT.
001650     PERFORM 200-PRINT-ALL-ACCOUNTS.
001660     PERFORM 200-TERMINATE-BALANCE-REPORT.
001670
001680     EXIT    PROGRAM.
001690
001700******************************************************************
001710* Open the report file, initialize counters, print the title
001720* and column headers.
001730*-----------------------------------------------------------------
001740 200-INITIATE-BALANCE-REPORT.
001750     PERFORM 300-OPEN-REPORT-FILE.
001760     INITIALIZE SWITCHES-AND-COUNTERS.
001770     PERFORM 300-PRINT-REPORT-TITLE.
001780     PERFORM 300-PRINT-REPORT-HEADER.
001790
001800*-----------------------------------------------------------------
001810* Print one detail line per ledger entry, in table order (the
001820* table arrives already sorted ascending by account number).
001830*-----------------------------------------------------------------
001840 200-PRINT-ALL-ACCOUNTS.
001850     IF  LDG-ENTRY-COUNT > 0
001860         PERFORM 300-PRINT-ONE-ACCOUNT
001870             VARYING LDG-IDX FROM 1 BY 1
001880             UNTIL LDG-IDX > LDG-ENTRY-COUNT
001890     END-IF.
001900
001910*-----------------------------------------------------------------
001920* Print the summary/trailer lines and close the report.
001930*-----------------------------------------------------------------
001940 200-TERMINATE-BALANCE-REPORT.
001950     PERFORM 300-PRINT-REPORT-TRAILER.
001960     PERFORM 300-CLOSE-REPORT-FILE.
001970
001980******************************************************************
001990 300-OPEN-REPORT-FILE.
002000     OPEN    OUTPUT  ACCOUNT-RPT-FILE-OUT.
002010
002020*-----------------------------------------------------------------
002030* Print the title line, with today's weekday name and date.
002040*-----------------------------------------------------------------
002050 300-PRINT-REPORT-TITLE.
002060     ACCEPT  WS-CURRENT-DATE     FROM DATE YYYYMMDD.
002070     MOVE    CUR-YEAR            TO  DSP-YEAR.
002080     MOVE    CUR-MONTH           TO  DSP-MONTH.
002090     MOVE    CUR-DAY             TO  DSP-DAY.
002100     ACCEPT  DAY-IN              FROM DAY-OF-WEEK.
002110     MOVE    WEEKDAY(DAY-IN)     TO  DAY-NAME.
002120     MOVE    ACCT-RPT-TITLE      TO  ACCT-RPT-LINE.
002130     WRITE   ACCT-RPT-LINE.
002140
002150*-----------------------------------------------------------------
002160 300-PRINT-REPORT-HEADER.
002170     MOVE    ACCT-RPT-HEADER     TO  ACCT-RPT-LINE.
002180     WRITE   ACCT-RPT-LINE.
002190     MOVE    SPACES              TO  ACCT-RPT-LINE.
002200     WRITE   ACCT-RPT-LINE.
002210
002220*-----------------------------------------------------------------
002230* Page-eject and re-print the header every 20 detail lines, then
002240* print one account; if the UPSI-0 switch is on, zero-balance
002250* accounts are skipped from the detail listing (month-end runs).
002260*-----------------------------------------------------------------
002270 300-PRINT-ONE-ACCOUNT.
002280     IF  WS-LINE-COUNT > 20
002290         PERFORM 400-REPORT-PAGE-BREAK
002300     END-IF.
002310     IF  SUPPRESS-ZERO-BALANCES
002320         AND LDG-BALANCE-CENTS(LDG-IDX) = ZERO
002330         CONTINUE
002340     ELSE
002350         PERFORM 400-PRINT-ACCOUNT-DETAIL
002360     END-IF.
002370
002380*-----------------------------------------------------------------
002390* Print the five run-control trailer lines.
002400*-----------------------------------------------------------------
002410 300-PRINT-REPORT-TRAILER.
002420     MOVE SPACES                      TO ACCT-RPT-LINE.
002430     WRITE ACCT-RPT-LINE.
002440     MOVE "ACCOUNTS LOADED......."    TO TRAILER-NAME.
002450     MOVE LDG-ACCOUNTS-LOADED         TO TRAILER-COUNT.
002460     MOVE ZERO                        TO TRAILER-AMOUNT.
002470     MOVE ACCT-RPT-TRAILER            TO ACCT-RPT-LINE.
002480     WRITE ACCT-RPT-LINE.
002490     MOVE "ACCOUNTS REJECTED....."    TO TRAILER-NAME.
002500     MOVE LDG-ACCOUNTS-REJECTED       TO TRAILER-COUNT.
002510     MOVE ACCT-RPT-TRAILER            TO ACCT-RPT-LINE.
002520     WRITE ACCT-RPT-LINE.
002530     MOVE "TRANSFERS POSTED......"    TO TRAILER-NAME.
002540     MOVE LDG-TRANSFERS-POSTED        TO TRAILER-COUNT.
002550     MOVE ACCT-RPT-TRAILER            TO ACCT-RPT-LINE.
002560     WRITE ACCT-RPT-LINE.
002570     MOVE "TRANSFERS REJECTED...."    TO TRAILER-NAME.
002580     MOVE LDG-TRANSFERS-REJECTED      TO TRAILER-COUNT.
002590     MOVE ACCT-RPT-TRAILER            TO ACCT-RPT-LINE.
002600     WRITE ACCT-RPT-LINE.
002610     MOVE "TOTAL AMOUNT MOVED...."    TO TRAILER-NAME.
002620     MOVE ZERO                        TO TRAILER-COUNT.
002630     MOVE LDG-TOTAL-AMOUNT-MOVED      TO TRAILER-AMOUNT.
002640     MOVE ACCT-RPT-TRAILER            TO ACCT-RPT-LINE.
002650     WRITE ACCT-RPT-LINE.
002660
002670*-----------------------------------------------------------------
002680 300-CLOSE-REPORT-FILE.
002690     CLOSE   ACCOUNT-RPT-FILE-OUT.
002700
002710******************************************************************
002720* Page break and repeated header.
002730*-----------------------------------------------------------------
002740 400-REPORT-PAGE-BREAK.
002750     MOVE SPACES                 TO ACCT-RPT-LINE.
002760     WRITE ACCT-RPT-LINE AFTER ADVANCING PAGE.
002770     PERFORM 300-PRINT-REPORT-HEADER.
002780     MOVE ZERO                   TO WS-LINE-COUNT.
002790
002800*-----------------------------------------------------------------
002810* Edit one ledger entry into the detail line and write it.
002820*-----------------------------------------------------------------
002830 400-PRINT-ACCOUNT-DETAIL.
002840     MOVE LDG-ACCT-NUMBER(LDG-IDX)       TO RPT-ACCT-NUMBER-O.
002850     MOVE LDG-BALANCE-DISPLAY(LDG-IDX)   TO RPT-BALANCE-O.
002860     MOVE ACCT-RPT-DETAIL                TO ACCT-RPT-LINE.
002870     WRITE ACCT-RPT-LINE.
002880     ADD 1 TO WS-LINE-COUNT.
