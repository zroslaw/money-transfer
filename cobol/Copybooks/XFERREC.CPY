000010******************************************************************
000020* XFERREC.CPY                                                    *
000030*                                                                *
000040* Money-transfer transaction record layout - read by the ledger *
000050* update driver (LEDGER-UPDATE) from the transfer input file.   *
000060******************************************************************
000070*
000080* CHANGE LOG
000090*   1984-02-11  R.OKONKWO    TKT#0091  ORIGINAL LAYOUT - FROM,    CHG0091
000100*                                      TO, AMOUNT ONLY.
000110*   1991-01-15  D.FENWICK    TKT#0401  ADDED BATCH SEQUENCE AND   CHG0401
000120*                                      SOURCE TERMINAL ID FOR
000130*                                      AUDIT TRAIL REPORTS.
000140*   1998-11-09  L.VASQUEZ    TKT#0812  Y2K - EXPANDED EFFECTIVE   CHG0812
000150*                                      DATE TO 4-DIGIT CENTURY.
000160*
000170 01  XFER-TRAN-RECORD.
000180*--------------------------------------------------------------
000190*    SOURCE AND DESTINATION ACCOUNT NUMBERS.
000200*--------------------------------------------------------------
000210     05  TRAN-ACCOUNT-NUMBERS.
000220         10  TRAN-FROM-ACCT          PIC 9(09).
000230         10  TRAN-TO-ACCT            PIC 9(09).
000240*    COMBINED VIEW OF BOTH ACCOUNT NUMBERS - USED BY THE AUDIT
000250*    EXTRACT PROGRAM, NOT BY THE BATCH UPDATE.
000260     05  TRAN-ACCOUNT-PAIR REDEFINES TRAN-ACCOUNT-NUMBERS
000270                                     PIC 9(18).
000280*--------------------------------------------------------------
000290*    TRANSFER AMOUNT.  SEE ACCTMSTR.CPY FOR WHY THIS SHOP KEEPS
000300*    A SPARE (THOUSANDTHS) DECIMAL DIGIT ON MONEY FIELDS READ
000310*    FROM AN EXTERNAL FILE - IT LETS THE EDIT ROUTINE DETECT AN
000320*    AMOUNT THAT IS NOT EXACT TO THE PENNY.
000330*--------------------------------------------------------------
000340     05  TRAN-AMOUNT-V               PIC S9(09)V999.
000350     05  TRAN-AMOUNT-RAW REDEFINES TRAN-AMOUNT-V
000360                                     PIC S9(12).
000370*--------------------------------------------------------------
000380*    AUDIT TRAIL FIELDS - NOT EDITED OR USED BY THE CURRENT
000390*    TRANSFER-POSTING LOGIC.
000400*--------------------------------------------------------------
000410     05  TRAN-EFFECTIVE-DATE.
000420         10  TRAN-EFF-CCYY           PIC 9(04).
000430         10  TRAN-EFF-MM             PIC 9(02).
000440         10  TRAN-EFF-DD             PIC 9(02).
000450     05  TRAN-EFFECTIVE-DATE-R REDEFINES TRAN-EFFECTIVE-DATE
000460                                     PIC 9(08).
000470     05  TRAN-BATCH-SEQUENCE         PIC 9(06).
000480     05  TRAN-SOURCE-TERMINAL-ID     PIC X(08).
000490*--------------------------------------------------------------
000500     05  FILLER                      PIC X(10).
