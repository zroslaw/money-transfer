000010******************************************************************
000020* ACCTMSTR.CPY                                                   *
000030*                                                                *
000040* Ledger account master record layout.  Shared by the ledger    *
000050* load/update driver (LEDGER-UPDATE) and the balance report     *
000060* subprogram (BALANCE-REPORT) - COPY this book, do not redefine *
000070* the field list locally.                                       *
000080*                                                                *
000090* Only ACCT-NUMBER and ACCT-BALANCE-CENTS-V are read or written *
000100* by the current release.  The name/address/officer blocks were *
000110* reserved when the record was first laid out for a Phase 2     *
000120* statement-print project that was later cancelled; they are    *
000130* carried here unused so the record length on the account file  *
000140* does not have to be renegotiated if that work is picked back  *
000150* up.  Treat them as FILLER.                                    *
000160******************************************************************
000170*
000180* CHANGE LOG
000190*   1984-02-11  R.OKONKWO    TKT#0091  ORIGINAL LAYOUT - ACCT     CHG0091
000200*                                      NUMBER AND BALANCE ONLY.
000210*   1985-09-03  R.OKONKWO    TKT#0144  ADDED STATUS BYTE AND      CHG0144
000220*                                      ACCOUNT TYPE CODE.
000230*   1987-04-20  D.FENWICK    TKT#0233  RESERVED NAME/ADDRESS      CHG0233
000240*                                      BLOCKS FOR STMT PROJECT
000250*                                      (PROJECT SHELVED 1988).
000260*   1991-01-15  D.FENWICK    TKT#0401  ADDED BRANCH/OFFICER ID    CHG0401
000270*                                      FOR AUDIT TRAIL REPORTS.
000280*   1998-11-09  L.VASQUEZ    TKT#0812  Y2K - EXPANDED OPEN AND    CHG0812
000290*                                      LAST-ACTIVITY DATES TO
000300*                                      4-DIGIT CENTURY.
000310*
000320 01  ACCT-MASTER-RECORD.
000330*--------------------------------------------------------------
000340*    PRIMARY KEY - ACCOUNT NUMBER.  MUST BE UNIQUE AND
000350*    NON-NEGATIVE (RULE ENFORCED AT LOAD TIME, NOT HERE).
000360*--------------------------------------------------------------
000370     05  ACCT-NUMBER                 PIC 9(09).
000380*    ALTERNATE VIEW OF THE ACCOUNT NUMBER - FIRST 3 DIGITS ARE
000390*    THE ISSUING REGION, REMAINDER IS THE SEQUENCE WITHIN THAT
000400*    REGION.  USED BY AUDIT EXTRACTS, NOT BY THE BATCH PROGRAMS.
000410     05  ACCT-NUMBER-R REDEFINES ACCT-NUMBER.
000420         10  ACCT-NUMBER-REGION      PIC 9(03).
000430         10  ACCT-NUMBER-SEQUENCE    PIC 9(06).
000440*--------------------------------------------------------------
000450*    INDICATOR BYTE AND TYPE CODE - RESERVED, NOT EDITED BY
000460*    THE CURRENT LOAD/TRANSFER PROGRAMS.
000470*--------------------------------------------------------------
000480     05  ACCT-STATUS-BYTE            PIC X(01).
000490         88  ACCT-STATUS-ACTIVE           VALUE "A".
000500         88  ACCT-STATUS-CLOSED           VALUE "C".
000510         88  ACCT-STATUS-FROZEN           VALUE "F".
000520     05  ACCT-TYPE-CODE              PIC X(02).
000530         88  ACCT-TYPE-CHECKING           VALUE "CK".
000540         88  ACCT-TYPE-SAVINGS            VALUE "SV".
000550*--------------------------------------------------------------
000560*    CURRENT BALANCE.  STORED WITH 3 IMPLIED DECIMAL DIGITS SO
000570*    THE EDIT ROUTINE CAN INSPECT THE THOUSANDTHS DIGIT AND
000580*    REJECT AN AMOUNT THAT IS NOT EXACT TO THE PENNY.  THIS
000590*    SHOP DOES NOT PACK MONEY FIELDS (SEE CENTSCONVERT
000600*    PROGRAM NOTES) SO THE FIELD IS ZONED DISPLAY, NOT COMP-3.
000610*--------------------------------------------------------------
000620     05  ACCT-BALANCE-CENTS-V        PIC S9(09)V999.
000630*    RAW INTEGER VIEW OF THE BALANCE (NO DECIMAL POINT) - USED
000640*    BY THE PRECISION EDIT TO PICK OFF THE LAST DIGIT.
000650     05  ACCT-BALANCE-RAW REDEFINES ACCT-BALANCE-CENTS-V
000660                                     PIC S9(12).
000670*--------------------------------------------------------------
000680*    DATES - RESERVED FOR AUDIT/STATEMENT USE.
000690*--------------------------------------------------------------
000700     05  ACCT-OPEN-DATE.
000710         10  ACCT-OPEN-CCYY          PIC 9(04).
000720         10  ACCT-OPEN-MM            PIC 9(02).
000730         10  ACCT-OPEN-DD            PIC 9(02).
000740     05  ACCT-OPEN-DATE-R REDEFINES ACCT-OPEN-DATE
000750                                     PIC 9(08).
000760     05  ACCT-LAST-ACTIVITY-DATE.
000770         10  ACCT-ACTV-CCYY          PIC 9(04).
000780         10  ACCT-ACTV-MM            PIC 9(02).
000790         10  ACCT-ACTV-DD            PIC 9(02).
000800*--------------------------------------------------------------
000810*    PHASE 2 STATEMENT-PRINT BLOCK - RESERVED, NEVER POPULATED
000820*    BY THE LOAD OR TRANSFER PROGRAMS.  DO NOT REMOVE WITHOUT
000830*    RENEGOTIATING THE ACCOUNT-INPUT RECORD LENGTH.
000840*--------------------------------------------------------------
000850     05  ACCT-OWNER-NAME-BLOCK.
000860         10  ACCT-OWNER-LAST-NAME    PIC X(20).
000870         10  ACCT-OWNER-FIRST-NAME   PIC X(15).
000880         10  ACCT-OWNER-MIDDLE-INIT  PIC X(01).
000890     05  ACCT-MAILING-ADDRESS-BLOCK.
000900         10  ACCT-ADDR-LINE-1        PIC X(25).
000910         10  ACCT-ADDR-LINE-2        PIC X(25).
000920         10  ACCT-ADDR-CITY          PIC X(15).
000930         10  ACCT-ADDR-STATE         PIC X(02).
000940         10  ACCT-ADDR-ZIP           PIC 9(05).
000950*--------------------------------------------------------------
000960*    AUDIT TRAIL - RESERVED.
000970*--------------------------------------------------------------
000980     05  ACCT-BRANCH-ID              PIC X(04).
000990     05  ACCT-OFFICER-ID             PIC X(06).
001000*--------------------------------------------------------------
001010     05  FILLER                      PIC X(20).
