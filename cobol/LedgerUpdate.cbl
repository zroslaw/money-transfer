000010******************************************************************
000020* This program is to implement the deposit-ledger batch update
000030*    USING an in-memory account table in place of the old
000040*    Balance Line master/transaction match (the ledger is
000050*    rebuilt fresh from the account file every run, so there is
000060*    no prior-run master to merge against).
000070*
000080* Used File
000090*    - Account File: ACCTIN   (opens the ledger for this run)
000100*    - Transfer File: XFERIN  (money-transfer requests, in order)
000110*    - Transfer Result File: XFERRPT (posted/rejected, one line
000120*      per transfer request, in the order read)
000130*    - Account balance report and run summary are produced by
000140*      the BALANCE-REPORT subprogram, CALLed after all
000150*      transfers have been applied, and passed the ledger table
000160*      built here.
000170*
000180******************************************************************
000190 IDENTIFICATION              DIVISION.
000200*-----------------------------------------------------------------
000210 PROGRAM-ID.                 LEDGER-UPDATE.
000220 AUTHOR.                     R. OKONKWO.
000230 INSTALLATION.               DATA PROCESSING - DEPOSIT SYSTEMS.
000240 DATE-WRITTEN.               FEBRUARY 11, 1984.
000250 DATE-COMPILED.
000260 SECURITY.                   UNCLASSIFIED.
000270*-----------------------------------------------------------------
000280* CHANGE LOG
000290*-----------------------------------------------------------------
000300*   1984-02-11  R.OKONKWO    TKT#0091  ORIGINAL - REPLACES THE    CHG0091
000310*                                      OVERNIGHT BALANCE-LINE
000320*                                      MASTER UPDATE WITH A
000330*                                      SINGLE-RUN, IN-MEMORY
000340*                                      LEDGER BUILT FRESH FROM
000350*                                      THE ACCOUNT FILE.
000360*   1985-09-03  R.OKONKWO    TKT#0144  ADDED DUPLICATE-ACCOUNT    CHG0144
000370*                                      AND PRECISION EDITS ON
000380*                                      LOAD (CALLS CENTS-CONVERT).
000390*   1989-06-30  D.FENWICK    TKT#0318  TRANSFER VALIDATION ORDER  CHG0318
000400*                                      LOCKED DOWN TO MATCH THE
000410*                                      ONLINE SERVICE - SIGN,
000420*                                      PRECISION, SAME-ACCOUNT,
000430*                                      SOURCE, DEST, FUNDS.
000440*   1991-01-15  D.FENWICK    TKT#0401  BALANCE REPORT SPLIT OUT   CHG0401
000450*                                      TO ITS OWN SUBPROGRAM SO
000460*                                      THE REPORT LAYOUT CAN BE
000470*                                      MAINTAINED WITHOUT
000480*                                      TOUCHING THE POSTING
000490*                                      LOGIC.
000500*   1998-11-09  L.VASQUEZ    TKT#0812  Y2K REVIEW - NO 2-DIGIT    CHG0812
000510*                                      YEAR FIELDS IN THE
000520*                                      POSTING PATH, NO CHANGE
000530*                                      REQUIRED.
000540*   2003-05-02  L.VASQUEZ    TKT#0955  RAISED LEDGER TABLE SIZE   CHG0955
000550*                                      FROM 1000 TO 2000 ENTRIES
000560*                                      PER BRANCH CONSOLIDATION.
000570*
000580******************************************************************
000590 ENVIRONMENT                 DIVISION.
000600*-----------------------------------------------------------------
000610 CONFIGURATION               SECTION.
000620 SOURCE-COMPUTER.            ASUS X751.
000630 SPECIAL-NAMES.
000640     C01                     IS TOP-OF-FORM
000650     CLASS STATUS-CODE-CLASS IS "A" "C" "F".
000660*-----------------------------------------------------------------
000670 INPUT-OUTPUT                SECTION.
000680 FILE-CONTROL.
000690     SELECT  ACCOUNT-FILE-IN
000700             ASSIGN TO "ACCTIN"
000710             ORGANIZATION IS LINE SEQUENTIAL.
000720
000730     SELECT  TRANSFER-FILE-IN
000740             ASSIGN TO "XFERIN"
000750             ORGANIZATION IS LINE SEQUENTIAL.
000760
000770     SELECT  XFER-RESULT-FILE-OUT
000780             ASSIGN TO "XFERRPT"
000790             ORGANIZATION IS LINE SEQUENTIAL.
000800
000810******************************************************************
000820 DATA                        DIVISION.
000830*-----------------------------------------------------------------
000840 FILE                        SECTION.
000850 FD  ACCOUNT-FILE-IN
000860     RECORD CONTAINS 178 CHARACTERS
000870     DATA RECORD IS ACCT-MASTER-RECORD.
000880     COPY "Copybooks/ACCTMSTR.CPY".
000890
000900 FD  TRANSFER-FILE-IN
000910     RECORD CONTAINS 62 CHARACTERS
000920     DATA RECORD IS XFER-TRAN-RECORD.
000930     COPY "Copybooks/XFERREC.CPY".
000940
000950 FD  XFER-RESULT-FILE-OUT
000960     RECORD CONTAINS 80 CHARACTERS
000970     DATA RECORD IS XFER-RESULT-LINE.
000980 01  XFER-RESULT-LINE.
000990     05  RES-FROM-ACCT               PIC 9(09).
001000     05  FILLER                      PIC X(01) VALUE SPACE.
001010     05  RES-TO-ACCT                 PIC 9(09).
001020     05  FILLER                      PIC X(01) VALUE SPACE.
001030     05  RES-AMOUNT                  PIC 9(09)V99.
001040     05  FILLER                      PIC X(01) VALUE SPACE.
001050     05  RES-STATUS                  PIC X(07).
001060     05  FILLER                      PIC X(01) VALUE SPACE.
001070     05  RES-REASON                  PIC X(40).
001080
001090*-----------------------------------------------------------------
001100 WORKING-STORAGE             SECTION.
001110*-----------------------------------------------------------------
001120*    SHARED CONTROL AREA - PASSED TO BALANCE-REPORT AS-IS SO
001130*    THE RUN TOTALS AND THE FINAL LEDGER TABLE NEVER HAVE TO BE
001140*    RE-KEYED INTO A SECOND STRUCTURE.
001150*-----------------------------------------------------------------
001160 01  LDG-CONTROL-AREA.
001170     05  LDG-ENTRY-COUNT             PIC S9(04) COMP.
001180     05  LDG-ACCOUNTS-LOADED         PIC S9(07) COMP.
001190     05  LDG-ACCOUNTS-REJECTED       PIC S9(07) COMP.
001200     05  LDG-TRANSFERS-POSTED        PIC S9(07) COMP.
001210     05  LDG-TRANSFERS-REJECTED      PIC S9(07) COMP.
001220     05  LDG-TOTAL-CENTS-MOVED       PIC S9(15) COMP.
001230     05  LDG-ENTRY-TABLE OCCURS 2000 TIMES
001240                             INDEXED BY LDG-IDX, LDG-IDX2.
001250         10  LDG-ACCT-NUMBER         PIC 9(09).
001260         10  LDG-BALANCE-CENTS       PIC S9(11).
001270         10  FILLER                  PIC X(02).
001280     05  FILLER                      PIC X(04).
001290*
001300 01  SWITCHES-AND-COUNTERS.
001310     05  ACCOUNT-EOF-SW              PIC X(01) VALUE "N".
001320         88  ACCOUNT-EOF                  VALUE "Y".
001330     05  TRANSFER-EOF-SW             PIC X(01) VALUE "N".
001340         88  TRANSFER-EOF                 VALUE "Y".
001350     05  ACCT-EDIT-SW                PIC X(01).
001360         88  ACCT-EDIT-OK                 VALUE "Y".
001370         88  ACCT-EDIT-BAD                VALUE "N".
001380     05  XFER-EDIT-SW                PIC X(01).
001390         88  XFER-EDIT-OK                 VALUE "Y".
001400         88  XFER-EDIT-BAD                VALUE "N".
001410     05  WS-DUP-FOUND-SW             PIC X(01).
001420         88  WS-DUP-FOUND                 VALUE "Y".
001430     05  WS-FOUND-SW                 PIC X(01).
001440         88  WS-ACCT-FOUND                VALUE "Y".
001450     05  FILLER                      PIC X(02).
001460*
001470 01  WS-WORK-SUBSCRIPTS.
001480     05  WS-SOURCE-IDX               PIC S9(04) COMP.
001490     05  WS-DEST-IDX                 PIC S9(04) COMP.
001500     05  WS-FOUND-IDX                PIC S9(04) COMP.
001510     05  WS-SEARCH-TARGET            PIC 9(09).
001520     05  FILLER                      PIC X(02).
001530*
001540 01  WS-REJECT-MESSAGES.
001550     05  WS-REJECT-REASON            PIC X(40).
001560     05  FILLER                      PIC X(02).
001570*
001580 01  WS-SORT-WORK-AREA.
001590     05  WS-SORT-SWAPPED-SW          PIC X(01).
001600         88  WS-SORT-SWAPPED              VALUE "Y".
001610     05  WS-SORT-TEMP-ACCT           PIC 9(09).
001620     05  WS-SORT-TEMP-BAL            PIC S9(11).
001630     05  FILLER                      PIC X(02).
001640*-----------------------------------------------------------------
001650*    AMOUNT-EDIT PARAMETER AREA - PASSED TO CENTS-CONVERT.
001660*-----------------------------------------------------------------
001670 01  LINK-CENTS-PARMS.
001680     05  LS-AMOUNT-V                 PIC S9(09)V999.
001690     05  LS-AMOUNT-RAW REDEFINES LS-AMOUNT-V
001700                                     PIC S9(12).
001710     05  LS-AMOUNT-CENTS             PIC S9(11).
001720     05  LS-CENTS-EDIT-SW            PIC X(01).
001730         88  LS-PRECISION-OK             VALUE "Y".
001740         88  LS-PRECISION-BAD            VALUE "N".
001745     05  FILLER                      PIC X(02).
001750*
001760******************************************************************
001770 PROCEDURE                   DIVISION.
001780*-----------------------------------------------------------------
001790* Main procedure
001800*-----------------------------------------------------------------
001810 100-LEDGER-UPDATE.
001820     PERFORM 200-INITIATE-LEDGER-UPDATE.
001830     PERFORM 200-LOAD-ACCOUNT-LEDGER.
001840     PERFORM 200-APPLY-TRANSFER-BATCH.
001850     PERFORM 200-PRODUCE-LEDGER-REPORT.
001860     PERFORM 200-TERMINATE-LEDGER-UPDATE.
001870
001880     STOP RUN.
001890
001900******************************************************************
001910* Open the account, transfer and transfer-result files, and
001920* reset the in-memory ledger table.  Starting every run from an
001930* empty table IS the batch equivalent of the online service's
001940* ledger-reset call - there is no prior run's ledger to carry
001950* forward.
001960*-----------------------------------------------------------------
001970 200-INITIATE-LEDGER-UPDATE.
001980     PERFORM 300-OPEN-ALL-FILES.
001990     PERFORM 300-INITIALIZE-LEDGER-TABLE.
002000
002010*-----------------------------------------------------------------
002020* Read every ACCOUNT-INPUT record in file order and file it
002030* into the ledger table if it edits clean; otherwise count it
002040* rejected and move on.  No particular key order is required on
002050* input - account numbers merely have to be unique.
002060*-----------------------------------------------------------------
002070 200-LOAD-ACCOUNT-LEDGER.
002080     PERFORM 300-READ-ACCOUNT-FILE-IN.
002090     PERFORM 300-EDIT-AND-FILE-ACCOUNT UNTIL ACCOUNT-EOF.
002100
002110*-----------------------------------------------------------------
002120* Read every TRANSFER-INPUT record in file order, validate and
002130* apply it against the ledger table built above, and write one
002140* result line per record read, posted or rejected.
002150*-----------------------------------------------------------------
002160 200-APPLY-TRANSFER-BATCH.
002170     PERFORM 300-READ-TRANSFER-FILE-IN.
002180     PERFORM 300-APPLY-ONE-TRANSFER UNTIL TRANSFER-EOF.
002190
002200*-----------------------------------------------------------------
002210* Sort the ledger table into ascending account-number order and
002220* hand it, with the run totals, to the balance-report routine.
002230*-----------------------------------------------------------------
002240 200-PRODUCE-LEDGER-REPORT.
002250     PERFORM 300-SORT-LEDGER-TABLE.
002260     CALL "BALANCE-REPORT" USING LDG-CONTROL-AREA.
002270
002280*-----------------------------------------------------------------
002290 200-TERMINATE-LEDGER-UPDATE.
002300     PERFORM 300-CLOSE-ALL-FILES.
002310     DISPLAY "LEDGER UPDATE COMPLETED!!!".
002320
002330******************************************************************
002340 300-OPEN-ALL-FILES.
002350     OPEN    INPUT   ACCOUNT-FILE-IN
002360             INPUT   TRANSFER-FILE-IN
002370             OUTPUT  XFER-RESULT-FILE-OUT.
002380
002390*-----------------------------------------------------------------
002400 300-INITIALIZE-LEDGER-TABLE.
002410     INITIALIZE LDG-CONTROL-AREA.
002420     INITIALIZE SWITCHES-AND-COUNTERS.
002430
002440*-----------------------------------------------------------------
002450 300-READ-ACCOUNT-FILE-IN.
002460     READ ACCOUNT-FILE-IN
002470             AT END      SET ACCOUNT-EOF TO TRUE.
002480
002490*-----------------------------------------------------------------
002500 300-READ-TRANSFER-FILE-IN.
002510     READ TRANSFER-FILE-IN
002520             AT END      SET TRANSFER-EOF TO TRUE.
002530
002540*-----------------------------------------------------------------
002550* Edit one account record; if it passes, file it into the
002560* ledger table and count it loaded, otherwise count it rejected.
002570* No totals beyond the two counts are kept for rejected accounts.
002580*-----------------------------------------------------------------
002590 300-EDIT-AND-FILE-ACCOUNT.
002600     PERFORM 400-EDIT-ACCOUNT-RECORD.
002610     IF  ACCT-EDIT-OK
002620         PERFORM 400-INSERT-LEDGER-ENTRY
002630         ADD 1 TO LDG-ACCOUNTS-LOADED
002640     ELSE
002650         ADD 1 TO LDG-ACCOUNTS-REJECTED
002660     END-IF.
002670     PERFORM 300-READ-ACCOUNT-FILE-IN.
002680
002690*-----------------------------------------------------------------
002700* Edit and apply one transfer record, write its result line,
002710* then read the next one.
002720*-----------------------------------------------------------------
002730 300-APPLY-ONE-TRANSFER.
002740     PERFORM 400-EDIT-TRANSFER-REQUEST
002741             THRU 400-EDIT-TRANSFER-REQUEST-EXIT.
002750     IF  XFER-EDIT-OK
002760         PERFORM 400-POST-TRANSFER
002770     ELSE
002780         ADD 1 TO LDG-TRANSFERS-REJECTED
002790     END-IF.
002800     PERFORM 400-WRITE-TRANSFER-RESULT.
002810     PERFORM 300-READ-TRANSFER-FILE-IN.
002820
002830*-----------------------------------------------------------------
002840* Bubble-sort the ledger table into ascending account-number
002850* order.  The table rarely holds more than a few hundred
002860* entries per run, so a simple exchange sort is all that is
002870* needed - no SORT verb or extra work file is justified.
002880*-----------------------------------------------------------------
002890 300-SORT-LEDGER-TABLE.
002900     IF  LDG-ENTRY-COUNT > 1
002910         MOVE "Y" TO WS-SORT-SWAPPED-SW
002920         PERFORM 400-SORT-ONE-PASS UNTIL WS-SORT-SWAPPED-SW = "N"
002930     END-IF.
002940
002950*-----------------------------------------------------------------
002960 300-CLOSE-ALL-FILES.
002970     CLOSE   ACCOUNT-FILE-IN
002980             TRANSFER-FILE-IN
002990             XFER-RESULT-FILE-OUT.
003000
003010******************************************************************
003020* Account creation validation order: balance sign, then
003030* precision, then duplicate-key.  The account number itself
003040* cannot be negative - ACCT-NUMBER is an unsigned field on the
003050* account file - so that half of the combined "number and
003060* balance must be non-negative" rule can never fire here.
003070*-----------------------------------------------------------------
003080 400-EDIT-ACCOUNT-RECORD.
003090     SET ACCT-EDIT-OK TO TRUE.
003100     IF  ACCT-BALANCE-CENTS-V < ZERO
003110         SET ACCT-EDIT-BAD TO TRUE
003120     ELSE
003130         MOVE ACCT-BALANCE-CENTS-V  TO LS-AMOUNT-V
003140         CALL "CENTS-CONVERT" USING LINK-CENTS-PARMS
003150         IF  LS-PRECISION-BAD
003160             SET ACCT-EDIT-BAD TO TRUE
003170         ELSE
003180             PERFORM 400-CHECK-DUPLICATE-ACCOUNT
003190         END-IF
003200     END-IF.
003210
003220*-----------------------------------------------------------------
003230 400-CHECK-DUPLICATE-ACCOUNT.
003240     MOVE "N" TO WS-DUP-FOUND-SW.
003250     IF  LDG-ENTRY-COUNT > 0
003260         PERFORM 500-SCAN-FOR-DUPLICATE
003270             VARYING LDG-IDX FROM 1 BY 1
003280             UNTIL LDG-IDX > LDG-ENTRY-COUNT
003290                OR WS-DUP-FOUND
003300     END-IF.
003310     IF  WS-DUP-FOUND
003320         SET ACCT-EDIT-BAD TO TRUE.
003330
003340*-----------------------------------------------------------------
003350* File the account's number and converted cents balance into
003360* the next free ledger table slot.
003370*-----------------------------------------------------------------
003380 400-INSERT-LEDGER-ENTRY.
003390     ADD 1 TO LDG-ENTRY-COUNT.
003400     SET LDG-IDX TO LDG-ENTRY-COUNT.
003410     MOVE ACCT-NUMBER          TO LDG-ACCT-NUMBER(LDG-IDX).
003420     MOVE LS-AMOUNT-CENTS      TO LDG-BALANCE-CENTS(LDG-IDX).
003430
003440*-----------------------------------------------------------------
003445* Transfer validation, coded as a GO TO cascade in the order the
003450* online service applies it: amount sign, amount precision,
003455* same-account, source exists, destination exists, sufficient
003460* funds.  Any failure branches straight to
003465* 400-EDIT-TRANSFER-REQUEST-EXIT by GO TO rather than falling
003470* back out through nested ELSEs - the same cascade style this
003475* shop used on the old BALANCE-LINE edits.  As with account
003480* creation, a negative account number cannot occur here - both
003485* TRAN-FROM-ACCT and TRAN-TO-ACCT are unsigned fields on the
003490* transfer file - so no separate edit is coded for it.
003495*-----------------------------------------------------------------
003500 400-EDIT-TRANSFER-REQUEST.
003505     SET XFER-EDIT-OK TO TRUE.
003510     MOVE SPACES TO WS-REJECT-REASON.
003515     IF  TRAN-AMOUNT-V < ZERO
003520         SET XFER-EDIT-BAD TO TRUE
003525         MOVE "NON-POSITIVE MONEY TRANSFER AMOUNT"
003530                               TO WS-REJECT-REASON
003535         GO TO 400-EDIT-TRANSFER-REQUEST-EXIT
003540     END-IF.
003545     MOVE TRAN-AMOUNT-V        TO LS-AMOUNT-V.
003550     CALL "CENTS-CONVERT" USING LINK-CENTS-PARMS.
003555     IF  LS-PRECISION-BAD
003560         SET XFER-EDIT-BAD TO TRUE
003565         MOVE "PRECISION EXCEEDS 2 DECIMAL DIGITS"
003570                               TO WS-REJECT-REASON
003575         GO TO 400-EDIT-TRANSFER-REQUEST-EXIT
003580     END-IF.
003585*
003590*-----------------------------------------------------------------
003595 410-EDIT-TRANSFER-SAME-ACCT.
003600     IF  TRAN-FROM-ACCT = TRAN-TO-ACCT
003605         SET XFER-EDIT-BAD TO TRUE
003610         MOVE "SOURCE ACCT SAME AS DEST ACCT"
003615                               TO WS-REJECT-REASON
003620         GO TO 400-EDIT-TRANSFER-REQUEST-EXIT
003625     END-IF.
003630*
003635*-----------------------------------------------------------------
003640 420-EDIT-TRANSFER-SOURCE.
003645     MOVE TRAN-FROM-ACCT       TO WS-SEARCH-TARGET.
003650     PERFORM 500-FIND-ACCOUNT-INDEX.
003655     IF  NOT WS-ACCT-FOUND
003660         SET XFER-EDIT-BAD TO TRUE
003665         MOVE "ACCOUNT NOT FOUND" TO WS-REJECT-REASON
003670         GO TO 400-EDIT-TRANSFER-REQUEST-EXIT
003675     END-IF.
003680     MOVE WS-FOUND-IDX         TO WS-SOURCE-IDX.
003685*
003690*-----------------------------------------------------------------
003695 430-EDIT-TRANSFER-DEST.
003700     MOVE TRAN-TO-ACCT         TO WS-SEARCH-TARGET.
003705     PERFORM 500-FIND-ACCOUNT-INDEX.
003710     IF  NOT WS-ACCT-FOUND
003715         SET XFER-EDIT-BAD TO TRUE
003720         MOVE "ACCOUNT NOT FOUND" TO WS-REJECT-REASON
003725         GO TO 400-EDIT-TRANSFER-REQUEST-EXIT
003730     END-IF.
003735     MOVE WS-FOUND-IDX         TO WS-DEST-IDX.
003740*
003745*-----------------------------------------------------------------
003750* NOTE - 500-FIND-ACCOUNT-INDEX always leaves its result in
003755* WS-FOUND-IDX; SOURCE/DEST EDITS below copy that result into
003760* WS-SOURCE-IDX or WS-DEST-IDX right after the call, so the
003765* second lookup cannot clobber the first.
003770*-----------------------------------------------------------------
003775 440-EDIT-SUFFICIENT-FUNDS.
003780     IF  LDG-BALANCE-CENTS(WS-SOURCE-IDX) < LS-AMOUNT-CENTS
003785         SET XFER-EDIT-BAD TO TRUE
003790         MOVE "INSUFFICIENT FUNDS" TO WS-REJECT-REASON.
003795*
003800 400-EDIT-TRANSFER-REQUEST-EXIT.
003805     EXIT.
004040
004050*-----------------------------------------------------------------
004060* Post a validated transfer: debit the source, credit the
004070* destination, both in exact integer cents, and roll the run
004080* totals.
004090*-----------------------------------------------------------------
004100 400-POST-TRANSFER.
004110     SUBTRACT LS-AMOUNT-CENTS
004112              FROM LDG-BALANCE-CENTS(WS-SOURCE-IDX).
004120     ADD      LS-AMOUNT-CENTS TO   LDG-BALANCE-CENTS(WS-DEST-IDX).
004130     ADD      LS-AMOUNT-CENTS TO   LDG-TOTAL-CENTS-MOVED.
004140     ADD      1               TO   LDG-TRANSFERS-POSTED.
004150
004160*-----------------------------------------------------------------
004170* Build and write one TRANSFER-RESULT-OUTPUT line.  RES-AMOUNT
004180* is an unsigned 2-decimal field; moving the 3-decimal working
004190* amount into it lines up the decimal point and drops the spare
004200* digit with no rounding, exactly as the money rule requires.
004210*-----------------------------------------------------------------
004220 400-WRITE-TRANSFER-RESULT.
004230     MOVE TRAN-FROM-ACCT       TO RES-FROM-ACCT.
004240     MOVE TRAN-TO-ACCT         TO RES-TO-ACCT.
004250     MOVE TRAN-AMOUNT-V        TO RES-AMOUNT.
004260     MOVE WS-REJECT-REASON     TO RES-REASON.
004270     IF  XFER-EDIT-OK
004280         MOVE "POSTED "        TO RES-STATUS
004290     ELSE
004300         MOVE "REJECT "        TO RES-STATUS.
004310     WRITE XFER-RESULT-LINE.
004320
004330*-----------------------------------------------------------------
004340* One exchange-sort pass over the filled part of the table.
004350*-----------------------------------------------------------------
004360 400-SORT-ONE-PASS.
004370     MOVE "N" TO WS-SORT-SWAPPED-SW.
004380     PERFORM 500-SORT-COMPARE-ADJACENT
004390         VARYING LDG-IDX FROM 1 BY 1
004400         UNTIL LDG-IDX > LDG-ENTRY-COUNT - 1.
004410
004420******************************************************************
004430* Linear scan of the filled part of the table for a duplicate
004440* key.  The table is still unsorted at load time, so a binary
004450* search cannot be used here.
004460*-----------------------------------------------------------------
004470 500-SCAN-FOR-DUPLICATE.
004480     IF  LDG-ACCT-NUMBER(LDG-IDX) = ACCT-NUMBER
004490         MOVE "Y" TO WS-DUP-FOUND-SW.
004500
004510*-----------------------------------------------------------------
004520* Linear scan of the filled part of the table for
004530* WS-SEARCH-TARGET.  Leaves the matching slot's index in
004540* WS-FOUND-IDX and sets WS-FOUND-SW accordingly.
004550*-----------------------------------------------------------------
004560 500-FIND-ACCOUNT-INDEX.
004570     MOVE "N" TO WS-FOUND-SW.
004580     IF  LDG-ENTRY-COUNT > 0
004590         PERFORM 600-SCAN-FOR-ACCOUNT
004600             VARYING LDG-IDX2 FROM 1 BY 1
004610             UNTIL LDG-IDX2 > LDG-ENTRY-COUNT
004620                OR WS-ACCT-FOUND
004630     END-IF.
004640
004650*-----------------------------------------------------------------
004660* Swap two adjacent table entries if they are out of order.
004670*-----------------------------------------------------------------
004680 500-SORT-COMPARE-ADJACENT.
004690     IF  LDG-ACCT-NUMBER(LDG-IDX) > LDG-ACCT-NUMBER(LDG-IDX + 1)
004700         MOVE LDG-ACCT-NUMBER(LDG-IDX)   TO WS-SORT-TEMP-ACCT
004710         MOVE LDG-BALANCE-CENTS(LDG-IDX) TO WS-SORT-TEMP-BAL
004720         MOVE LDG-ACCT-NUMBER(LDG-IDX + 1)
004730                       TO LDG-ACCT-NUMBER(LDG-IDX)
004740         MOVE LDG-BALANCE-CENTS(LDG-IDX + 1)
004750                       TO LDG-BALANCE-CENTS(LDG-IDX)
004760         MOVE WS-SORT-TEMP-ACCT
004765                       TO LDG-ACCT-NUMBER(LDG-IDX + 1)
004770         MOVE WS-SORT-TEMP-BAL
004775                       TO LDG-BALANCE-CENTS(LDG-IDX + 1)
004780         MOVE "Y"                        TO WS-SORT-SWAPPED-SW.
004790
004800******************************************************************
004810 600-SCAN-FOR-ACCOUNT.
004820     IF  LDG-ACCT-NUMBER(LDG-IDX2) = WS-SEARCH-TARGET
004830         MOVE "Y"          TO WS-FOUND-SW
004840         SET WS-FOUND-IDX  TO LDG-IDX2.
